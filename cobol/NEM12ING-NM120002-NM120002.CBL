000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     NM120002.
000600 AUTHOR.         R. M. CARDOSO.
000700 INSTALLATION.   CENTRAL DATA PROCESSING - UTILITIES DIVISION.
000800 DATE-WRITTEN.   19/06/1989.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                CENTRAL DATA PROCESSING - UTILITIES DIVISION    *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: NM120002.                                     *
001600*    ANALYST.....: R. M. CARDOSO                                 *
001700*    PROGRAMMER..: R. M. CARDOSO                                 *
001800*    DATE........: 19/06/1989                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: METER READING INGEST PROJECT - NEM12ING       *
002100*----------------------------------------------------------------*
002200*    GOAL........: READ THE EXTRACT FILE PRODUCED BY NM120001    *
002300*                  AND LOAD EACH READING INTO TB_METER_READING,  *
002400*                  SKIPPING ANY (NMI,TIMESTAMP) ALREADY ON FILE. *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   NM12EXT         00069       NM12REC1         *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  TB_METER_READING            BTBMREAD         *
003000*----------------------------------------------------------------*
003100*    RUN AFTER...:  NM120001 (PARSE STEP THAT BUILDS NM12EXT).   *
003200*    RUN BEFORE..:  NONE (LAST STEP OF THE NEM12ING JOB).        *
003300*----------------------------------------------------------------*
003400*                                                                *
003500*    MAINTENANCE LOG.......:                                     *
003600*    19/06/1989 RMC  0000  ORIGINAL VERSION.                     *
003700*    02/02/1990 RMC  0038  DUPLICATE (NMI,TIMESTAMP) ROWS NOW    *
003800*                          SKIPPED INSTEAD OF ABENDING - REPEAT  *
003900*                          RUNS OF THE SAME FILE WERE FAILING.   *
004000*    07/09/1994 RMC  0511  COMMIT NOW ISSUED EVERY NM12PARM-     *
004100*                          DFLT-BATCH-SZ ROWS INSTEAD OF ONE     *
004200*                          COMMIT AT END-OF-JOB - LONG RUNNING   *
004300*                          UNIT OF WORK WAS LOCKING THE          *
004400*                          TABLESPACE FOR HOURS.                 *
004500*    04/02/1998 EFS  0962  Y2K - RDG-TIMESTAMP CARRIES A FULL    *
004600*                          4-DIGIT YEAR FROM NM12REC1; NO        *
004700*                          WINDOWING NEEDED IN THIS STEP.        *
004800*    22/09/2001 CFA  1189  ADDED NM12PARM DEFAULTS COPYBOOK FOR  *
004900*                          THE BATCH SIZE - WAS HARD-CODED.      *
005000*    14/05/2003 CFA  1340  AUDIT LINE NOW WRITTEN TO NM12AUD     *
005100*                          INSTEAD OF DISPLAY ONLY, SO OPERATIONS*
005200*                          CAN PICK IT UP WITH THE OTHER STEP.   *
005300*----------------------------------------------------------------*
005400*================================================================*
005500*           E N V I R O N M E N T      D I V I S I O N           *
005600*================================================================*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000      C01 IS TOP-OF-FORM
006100      UPSI-0 ON STATUS IS NM12-TEST-RUN.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT NM12-EXTRACT  ASSIGN TO UTS-S-NM12EXT
006700      ORGANIZATION IS     SEQUENTIAL
006800      ACCESS MODE  IS     SEQUENTIAL
006900      FILE STATUS  IS     WRK-FS-EXTRACT.
007000
007100     SELECT NM12-AUDITLOG ASSIGN TO UTS-S-NM12AUD
007200      ORGANIZATION IS     EXTEND
007300      ACCESS MODE  IS     SEQUENTIAL
007400      FILE STATUS  IS     WRK-FS-AUDITLOG.
007500
007600*================================================================*
007700*                  D A T A      D I V I S I O N                  *
007800*================================================================*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD NM12-EXTRACT
008300     RECORDING MODE IS F
008400     LABEL RECORD   IS STANDARD
008500     BLOCK CONTAINS 00 RECORDS.
008600 01 FD-REG-EXTRACT    PIC X(069).
008700
008800 FD NM12-AUDITLOG
008900     RECORDING MODE IS F
009000     LABEL RECORD   IS STANDARD
009100     BLOCK CONTAINS 00 RECORDS.
009200 01 FD-REG-AUDITLOG   PIC X(080).
009300
009400*-----------------------------------------------------------------*
009500*                  WORKING-STORAGE SECTION                        *
009600*-----------------------------------------------------------------*
009700 WORKING-STORAGE SECTION.
009800
009900 77 WRK-EXTRACT-REGS-COUNTER               PIC 9(07) COMP
010000                                                    VALUE ZERO.
010100 77 WRK-INSERTED-REGS-COUNTER              PIC 9(07) COMP
010200                                                    VALUE ZERO.
010300 77 WRK-SKIPPED-REGS-COUNTER               PIC 9(07) COMP
010400                                                    VALUE ZERO.
010500 77 WRK-UNCOMMITTED-COUNTER                PIC 9(07) COMP
010600                                                    VALUE ZERO.
010700
010800 77 WRK-EXTRACT-EOF                        PIC X(03) VALUE
010900                                                    SPACES.
011000     88 WRK-EXTRACT-AT-EOF                        VALUE 'END'.
011100
011200*DATA FOR ERROR LOGGER CALL:
011300 01 WRK-ERRLOG-PARMS.
011400    03 WRK-ERRLOG-FUNCTION                 PIC X(01) VALUE 'L'.
011500       88 WRK-ERRLOG-FN-LOG                       VALUE 'L'.
011600       88 WRK-ERRLOG-FN-CLOSE                     VALUE 'C'.
011700    03 WRK-ERRLOG-FILE-NAME                PIC X(40) VALUE
011800                                                    SPACES.
011900    03 WRK-ERRLOG-LINE-NUMBER               PIC 9(07) VALUE
012000                                                    ZERO.
012100    03 WRK-ERRLOG-RECORD-TYPE              PIC X(03) VALUE
012200                                                    SPACES.
012300    03 WRK-ERRLOG-REASON                   PIC X(60) VALUE
012400                                                    SPACES.
012450    03 FILLER                              PIC X(05) VALUE
012460                                                    SPACES.
012500
012600 77 WRK-ERRLOG-PGM                         PIC X(08) VALUE
012700                                                    'NM12ERRL'.
012800
012900 01 WRK-FILE-STATUS.
013000    03 WRK-FS-EXTRACT                      PIC 9(02) VALUE
013100                                                    ZEROS.
013200    03 WRK-FS-AUDITLOG                     PIC 9(02) VALUE
013300                                                    ZEROS.
013350    03 FILLER                              PIC X(02) VALUE
013360                                                    SPACES.
013400
013500*RUN PARAMETERS AND DEFAULTS:
013600 01 WRK-NM12-PARMS.
013700    COPY 'NM12PARM'.
013800
013900 01 WRK-EXTRACT-REG.
014000    COPY 'NM12REC1'.
014005*ALTERNATE KEY-ONLY VIEW OF THE EXTRACT RECORD, FOR THE SKIPPED-
014006*ROW CONSOLE MESSAGES:
014010 01 WRK-EXTRACT-KEY-VIEW REDEFINES WRK-EXTRACT-REG.
014020    03 WRK-EXTRACT-KEY-NMI              PIC X(10).
014030    03 FILLER                           PIC X(59).
014100
014200*WORKING DATA FOR THE SYSTEM DATE AND TIME:
014300 01 WRK-SYSTEM-DATE.
014400    03 YY                                  PIC 9(02) VALUE
014500                                                    ZEROS.
014600    03 MM                                  PIC 9(02) VALUE
014700                                                    ZEROS.
014800    03 DD                                  PIC 9(02) VALUE
014900                                                    ZEROS.
014950    03 FILLER                              PIC X(02) VALUE
014960                                                    SPACES.
015000*
015100 01 WRK-DATE-FORMATTED.
015200    03 DD-FORMATTED                        PIC 9(02) VALUE
015300                                                    ZEROS.
015400    03 FILLER                              PIC X(01) VALUE
015500                                                    '-'.
015600    03 MM-FORMATTED                        PIC 9(02) VALUE
015700                                                    ZEROS.
015800    03 FILLER                              PIC X(01) VALUE
015900                                                    '-'.
016000    03 YYYY-FORMATTED                      PIC 9(04) VALUE
016100                                                    ZEROS.
016200*
016300 01 WRK-SYSTEM-TIME.
016400    03 HOUR                                PIC 9(02) VALUE
016500                                                    ZEROS.
016600    03 MINUTE                              PIC 9(02) VALUE
016700                                                    ZEROS.
016800    03 SECOND                              PIC 9(02) VALUE
016900                                                    ZEROS.
017000    03 HUNDREDTH                           PIC 9(02) VALUE
017100                                                    ZEROS.
017150    03 FILLER                              PIC X(02) VALUE
017160                                                    SPACES.
017200*
017300 01 WRK-TIME-FORMATTED.
017400    03 HOUR-FORMATTED                      PIC 9(02) VALUE
017500                                                    ZEROS.
017600    03 FILLER                              PIC X(01) VALUE
017700                                                    ':'.
017800    03 MINUTE-FORMATTED                    PIC 9(02) VALUE
017900                                                    ZEROS.
018000    03 FILLER                              PIC X(01) VALUE
018100                                                    ':'.
018200    03 SECOND-FORMATTED                    PIC 9(02) VALUE
018300                                                    ZEROS.
018400
018500 01 WRK-WHEN-COPILED.
018600    03 MM-COMPILED                         PIC X(02) VALUE
018700                                                    SPACES.
018800    03 FILLER                              PIC X(01) VALUE
018900                                                    '/'.
019000    03 DD-COMPILED                         PIC X(02) VALUE
019100                                                    SPACES.
019200    03 FILLER                              PIC X(01) VALUE
019300                                                    '/'.
019400    03 YY-COMPILED                         PIC X(02) VALUE
019500                                                    SPACES.
019600    03 HOUR-COMPILED                       PIC X(02) VALUE
019700                                                    SPACES.
019800    03 FILLER                              PIC X(01) VALUE
019900                                                    '-'.
020000    03 MINUTE-COMPILED                     PIC X(02) VALUE
020100                                                    SPACES.
020200    03 FILLER                              PIC X(01) VALUE
020300                                                    '-'.
020400    03 SECOND-COMPILED                     PIC X(02) VALUE
020500                                                    SPACES.
020600
020700*SIGNED-NUMBER AND TEXT VIEWS OF THE SQLCODE, FOR THE ERROR TEXT:
020800 01 WRK-SQLCODE-SINAL                      PIC +9(009) VALUE
020900                                                    ZEROS.
021000 01 FILLER REDEFINES WRK-SQLCODE-SINAL.
021100    05 FILLER                              PIC X(001).
021200    05 WRK-SQLCODE-NUM                     PIC 9(009).
021300 01 FILLER REDEFINES WRK-SQLCODE-SINAL.
021400    05 WRK-SQLCODE-X                       PIC X(010).
021500
021600*AUDIT LINE FOR THE LOAD STEP:
021700 01 WRK-AUDIT-LINE                         PIC X(080) VALUE
021800                                                    SPACES.
021900
022000     EXEC SQL
022100        INCLUDE SQLCA
022200     END-EXEC.
022300
022400     EXEC SQL
022500        INCLUDE BTBMREAD
022600     END-EXEC.
022700*================================================================*
022800 PROCEDURE                       DIVISION.
022900*================================================================*
023000*----------------------------------------------------------------*
023100 0000-MAIN-PROCESS               SECTION.
023200*----------------------------------------------------------------*
023300     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
023400
023500     PERFORM 1000-INITIALIZE.
023600
023700     PERFORM 2000-PROCESS        UNTIL WRK-EXTRACT-AT-EOF.
023800
023900     PERFORM 3000-FINALIZE.
024000*----------------------------------------------------------------*
024100 0000-99-EXIT.                   EXIT.
024200*----------------------------------------------------------------*
024300*----------------------------------------------------------------*
024400 1000-INITIALIZE                 SECTION.
024500*----------------------------------------------------------------*
024600     PERFORM 9000-GET-DATE-TIME.
024700
024800     INITIALIZE WRK-EXTRACT-REG
024900                BTB-METER-READING.
025000
025100     OPEN INPUT  NM12-EXTRACT
025200          EXTEND NM12-AUDITLOG.
025300
025400     MOVE 'OPEN FILE NM12-EXTRACT'  TO WRK-ERRLOG-REASON.
025500     PERFORM 8100-TEST-FS-EXTRACT.
025600
025700     MOVE 'OPEN FILE NM12-AUDITLOG' TO WRK-ERRLOG-REASON.
025800     PERFORM 8200-TEST-FS-AUDITLOG.
025900
026000     PERFORM 2100-READ-EXTRACT.
026100*----------------------------------------------------------------*
026200 1000-99-EXIT.                   EXIT.
026300*----------------------------------------------------------------*
026400*----------------------------------------------------------------*
026500 2000-PROCESS                    SECTION.
026600*----------------------------------------------------------------*
026700     PERFORM 2150-MOVE-DATA.
026800
026900     PERFORM 2200-VERIFY-EXISTING-ROW.
027000
027100     IF SQLCODE                  EQUAL +100
027200        PERFORM 2300-INSERT-DB
027300     ELSE
027400        ADD 1                    TO WRK-SKIPPED-REGS-COUNTER
027410        DISPLAY 'ALREADY ON FILE, SKIPPED..:'
027420                WRK-EXTRACT-KEY-NMI
027500     END-IF.
027600
027700     PERFORM 2600-COMMIT-IF-DUE.
027800
027900     PERFORM 2100-READ-EXTRACT.
028000*----------------------------------------------------------------*
028100 2000-99-EXIT.                   EXIT.
028200*----------------------------------------------------------------*
028300*----------------------------------------------------------------*
028400 2100-READ-EXTRACT                SECTION.
028500*----------------------------------------------------------------*
028600     MOVE 'READING NM12-EXTRACT'  TO WRK-ERRLOG-REASON.
028700
028800     READ NM12-EXTRACT            INTO WRK-EXTRACT-REG.
028900
029000     PERFORM 8100-TEST-FS-EXTRACT.
029100
029200     IF WRK-FS-EXTRACT            EQUAL 10
029300        SET WRK-EXTRACT-AT-EOF    TO TRUE
029400     ELSE
029500        ADD 1                     TO WRK-EXTRACT-REGS-COUNTER
029600     END-IF.
029700*----------------------------------------------------------------*
029800 2100-99-EXIT.                   EXIT.
029900*----------------------------------------------------------------*
030000*----------------------------------------------------------------*
030100 2150-MOVE-DATA                  SECTION.
030200*----------------------------------------------------------------*
030300     MOVE NM12REC1-NMI            OF WRK-EXTRACT-REG
030400                                  TO NMI OF BTB-METER-READING.
030500
030600     STRING NM12REC1-TS-DATE      OF WRK-EXTRACT-REG,
030700            ' ',
030800            NM12REC1-TS-TIME      OF WRK-EXTRACT-REG
030900                                  DELIMITED BY SIZE
031000                                  INTO RDG-TIMESTAMP
031100                                       OF BTB-METER-READING.
031200
031300     MOVE NM12REC1-CONSUMPTION    OF WRK-EXTRACT-REG
031400                                  TO CONSUMPTION
031500                                        OF BTB-METER-READING.
031600*----------------------------------------------------------------*
031700 2150-99-EXIT.                   EXIT.
031800*----------------------------------------------------------------*
031900*----------------------------------------------------------------*
032000 2200-VERIFY-EXISTING-ROW        SECTION.
032100*----------------------------------------------------------------*
032200     MOVE 'VERIFYING EXISTING ROW' TO WRK-ERRLOG-REASON.
032300
032400     EXEC SQL
032500         SELECT NMI
032600           INTO :NMI
032700           FROM TB_METER_READING
032800          WHERE NMI            = :NMI
032900            AND RDG_TIMESTAMP  = :RDG-TIMESTAMP
033000     END-EXEC.
033100
033200     IF SQLCODE                  NOT EQUAL ZEROS AND +100
033300        MOVE SQLCODE              TO WRK-SQLCODE-SINAL
033400        STRING 'SQLCODE..:', WRK-SQLCODE-X
033500                                  DELIMITED BY SPACE
033600                                  INTO WRK-ERRLOG-REASON
033700        PERFORM 9999-CALL-ABEND-PGM
033800     END-IF.
033900*----------------------------------------------------------------*
034000 2200-99-EXIT.                   EXIT.
034100*----------------------------------------------------------------*
034200*----------------------------------------------------------------*
034300 2300-INSERT-DB                  SECTION.
034400*----------------------------------------------------------------*
034500     STRING 'INSERTING READING..:',
034600            NMI                  OF BTB-METER-READING
034700                                  DELIMITED BY SPACE
034800                                  INTO WRK-ERRLOG-REASON.
034900
035000     EXEC SQL
035100         INSERT INTO TB_METER_READING
035200         (NMI
035300         ,RDG_TIMESTAMP
035400         ,CONSUMPTION
035500         ,TIMEREGINC)
035600         VALUES
035700         (:NMI
035800         ,:RDG-TIMESTAMP
035900         ,:CONSUMPTION
036000         ,CURRENT TIMESTAMP)
036100     END-EXEC.
036200
036300     IF SQLCODE                  NOT EQUAL ZEROS
036400        MOVE SQLCODE              TO WRK-SQLCODE-SINAL
036500        STRING 'SQLCODE..:', WRK-SQLCODE-X
036600                                  DELIMITED BY SPACE
036700                                  INTO WRK-ERRLOG-REASON
036800        PERFORM 9999-CALL-ABEND-PGM
036900     END-IF.
037000
037100     ADD 1                       TO WRK-INSERTED-REGS-COUNTER.
037200     ADD 1                       TO WRK-UNCOMMITTED-COUNTER.
037300*----------------------------------------------------------------*
037400 2300-99-EXIT.                   EXIT.
037500*----------------------------------------------------------------*
037600*----------------------------------------------------------------*
037700 2600-COMMIT-IF-DUE               SECTION.
037800*----------------------------------------------------------------*
037900     IF WRK-UNCOMMITTED-COUNTER   NOT LESS
038000                                  NM12PARM-DFLT-BATCH-SZ
038100        EXEC SQL
038200            COMMIT
038300        END-EXEC
038400        MOVE ZERO                 TO WRK-UNCOMMITTED-COUNTER
038500     END-IF.
038600*----------------------------------------------------------------*
038700 2600-99-EXIT.                   EXIT.
038800*----------------------------------------------------------------*
038900*----------------------------------------------------------------*
039000 3000-FINALIZE                   SECTION.
039100*----------------------------------------------------------------*
039200     IF WRK-UNCOMMITTED-COUNTER   GREATER ZERO
039300        EXEC SQL
039400            COMMIT
039500        END-EXEC
039600     END-IF.
039700
039800     STRING 'Rows inserted: '     DELIMITED BY SIZE,
039900            WRK-INSERTED-REGS-COUNTER
040000                                  DELIMITED BY SIZE
040100                                  INTO WRK-AUDIT-LINE.
040200
040300     MOVE WRK-AUDIT-LINE          TO FD-REG-AUDITLOG.
040400     WRITE FD-REG-AUDITLOG.
040500     PERFORM 8200-TEST-FS-AUDITLOG.
040600
040700     DISPLAY '***************************'.
040800     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
040900     DISPLAY '***************************'.
041000     DISPLAY '*MODULE..........: NM120002 *'.
041100     DISPLAY '*COMPILED........:'
041200     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
041300     DISPLAY '*.................'
041400     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
041500     DISPLAY '*-------------------------*'.
041600     DISPLAY WRK-AUDIT-LINE.
041700     DISPLAY '*RECORDS SKIPPED.....:' WRK-SKIPPED-REGS-COUNTER
041800     '*'.
041900     DISPLAY '*-------------------------*'.
042000     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
042100     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
042200     DISPLAY '***************************'.
042300
042400     CLOSE NM12-EXTRACT NM12-AUDITLOG.
042500
042600     STOP RUN.
042700*----------------------------------------------------------------*
042800 3000-99-EXIT.                   EXIT.
042900*----------------------------------------------------------------*
043000*----------------------------------------------------------------*
043100 8100-TEST-FS-EXTRACT             SECTION.
043200*----------------------------------------------------------------*
043300     IF WRK-FS-EXTRACT            NOT EQUAL ZEROS AND 10
043400        PERFORM 9999-CALL-ABEND-PGM
043500     END-IF.
043600*----------------------------------------------------------------*
043700 8100-99-EXIT.                   EXIT.
043800*----------------------------------------------------------------*
043900*----------------------------------------------------------------*
044000 8200-TEST-FS-AUDITLOG            SECTION.
044100*----------------------------------------------------------------*
044200     IF WRK-FS-AUDITLOG           NOT EQUAL ZEROS
044300        PERFORM 9999-CALL-ABEND-PGM
044400     END-IF.
044500*----------------------------------------------------------------*
044600 8200-99-EXIT.                   EXIT.
044700*----------------------------------------------------------------*
044800*----------------------------------------------------------------*
044900 9000-GET-DATE-TIME               SECTION.
045000*----------------------------------------------------------------*
045100     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
045200     MOVE YY                      TO YYYY-FORMATTED.
045300     MOVE MM                      TO MM-FORMATTED.
045400     MOVE DD                      TO DD-FORMATTED.
045500     ADD  2000                    TO YYYY-FORMATTED.
045600
045700     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
045800     MOVE HOUR                    TO HOUR-FORMATTED.
045900     MOVE MINUTE                  TO MINUTE-FORMATTED.
046000     MOVE SECOND                  TO SECOND-FORMATTED.
046100*----------------------------------------------------------------*
046200 9000-99-EXIT.                   EXIT.
046300*----------------------------------------------------------------*
046400*----------------------------------------------------------------*
046500 9999-CALL-ABEND-PGM              SECTION.
046600*----------------------------------------------------------------*
046700     EXEC SQL
046800         ROLLBACK
046900     END-EXEC.
047000
047100     SET  WRK-ERRLOG-FN-LOG       TO TRUE.
047200     CALL WRK-ERRLOG-PGM          USING WRK-ERRLOG-PARMS.
047300
047400     SET  WRK-ERRLOG-FN-CLOSE     TO TRUE.
047500     CALL WRK-ERRLOG-PGM          USING WRK-ERRLOG-PARMS.
047600
047700     DISPLAY '**********************************'.
047800     DISPLAY '*  ABNORMAL END  OF  NM120002     *'.
047900     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
048000     DISPLAY '* ' WRK-ERRLOG-REASON.
048100     DISPLAY '**********************************'.
048200
048300     STOP RUN.
048400*----------------------------------------------------------------*
048500 9999-99-EXIT.                   EXIT.
048600*----------------------------------------------------------------*
