000100******************************************************************
000200*    BOOK........: BTBMREAD.                                     *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: METER READING INGEST PROJECT - NEM12ING       *
000500*----------------------------------------------------------------*
000600*    GOAL........: DB2 HOST-VARIABLE STRUCTURE FOR TABLE         *
000700*                  TB_METER_READING - ONE ROW PER (NMI,          *
000800*                  READ-TIMESTAMP).                              *
000900*----------------------------------------------------------------*
001000*    TABLE DB2...: TB_METER_READING.                             *
001100*----------------------------------------------------------------*
001200*    USED BY.....: NM120002.                                     *
001300*----------------------------------------------------------------*
001400*    MAINTENANCE LOG.......:                                     *
001500*    09/04/1990 RMC  0000  ORIGINAL HOST STRUCTURE.               *
001600*----------------------------------------------------------------*
001700******************************************************************
001800 01  BTB-METER-READING.
001900     05  NMI                            PIC X(10).
002000     05  RDG-TIMESTAMP                  PIC X(19).
002100     05  CONSUMPTION                    PIC S9(07)V9(03).
002200     05  FILLER                         PIC X(05).
