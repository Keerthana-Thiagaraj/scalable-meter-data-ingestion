000100******************************************************************
000200*    BOOK........: NM12ERR1.                                     *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: METER READING INGEST PROJECT - NEM12ING       *
000500*----------------------------------------------------------------*
000600*    GOAL........: LAYOUT OF ONE REJECTED-RECORD LOG LINE,       *
000700*                  WRITTEN BY NM12ERRL TO THE ERROR FILE.        *
000800*----------------------------------------------------------------*
000900*    USED BY.....: NM12ERRL (WRITER), NM120001 (LINKAGE).        *
001000*----------------------------------------------------------------*
001100*    MAINTENANCE LOG.......:                                     *
001200*    12/06/1989 RMC  0000  ORIGINAL LAYOUT.                      *
001300*    19/11/1996 RMC  0842  WIDENED REASON TEXT TO 60 BYTES SO    *
001400*                          THE INTERVAL-COUNT-MISMATCH MESSAGE   *
001500*                          NO LONGER TRUNCATES.                  *
001600*----------------------------------------------------------------*
001700******************************************************************
001800 03  NM12ERR1-FILE-NAME                 PIC X(40).
001900 03  FILLER                              PIC X(01) VALUE ','.
002000 03  NM12ERR1-LINE-NUMBER                PIC 9(07).
002100 03  FILLER                              PIC X(01) VALUE ','.
002200 03  NM12ERR1-RECORD-TYPE                PIC X(03).
002300 03  FILLER                              PIC X(01) VALUE ','.
002400 03  NM12ERR1-REASON                     PIC X(60).
002500 03  FILLER                              PIC X(02) VALUE SPACES.
