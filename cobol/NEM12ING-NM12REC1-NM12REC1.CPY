000100******************************************************************
000200*    BOOK........: NM12REC1.                                     *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: METER READING INGEST PROJECT - NEM12ING       *
000500*----------------------------------------------------------------*
000600*    GOAL........: LAYOUT OF ONE EXPANDED METER READING, AS      *
000700*                  WRITTEN BY NM120001 TO THE EXTRACT FILE AND   *
000800*                  READ BACK BY NM120002 FOR THE DATABASE LOAD.  *
000900*----------------------------------------------------------------*
001000*    USED BY.....: NM120001 (WRITER), NM120002 (READER).         *
001100*----------------------------------------------------------------*
001200*    MAINTENANCE LOG.......:                                     *
001300*    12/06/1989 RMC  0000  ORIGINAL LAYOUT.                      *
001400*    04/02/1999 RMC  1073  Y2K - CONFIRMED YEAR FULLY EXPRESSED  *
001500*                          IN NM12REC1-TIMESTAMP (NO WINDOWING). *
001600*----------------------------------------------------------------*
001700******************************************************************
001800 03  NM12REC1-NMI                       PIC X(10).
001900 03  NM12REC1-TIMESTAMP.
002000     05  NM12REC1-TS-DATE.
002100         07  NM12REC1-TS-YYYY            PIC 9(04).
002200         07  FILLER                      PIC X(01) VALUE '-'.
002300         07  NM12REC1-TS-MM               PIC 9(02).
002400         07  FILLER                      PIC X(01) VALUE '-'.
002500         07  NM12REC1-TS-DD               PIC 9(02).
002600     05  FILLER                          PIC X(01) VALUE SPACE.
002700     05  NM12REC1-TS-TIME.
002800         07  NM12REC1-TS-HH               PIC 9(02).
002900         07  FILLER                      PIC X(01) VALUE ':'.
003000         07  NM12REC1-TS-MN               PIC 9(02).
003100         07  FILLER                      PIC X(01) VALUE ':'.
003200         07  NM12REC1-TS-SS               PIC 9(02).
003300 03  NM12REC1-CONSUMPTION                PIC S9(07)V9(03).
003400 03  FILLER                              PIC X(30).
