000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     NM12ERRL.
000600 AUTHOR.         R. M. CARDOSO.
000700 INSTALLATION.   CENTRAL DATA PROCESSING - UTILITIES DIVISION.
000800 DATE-WRITTEN.   12/06/1989.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                CENTRAL DATA PROCESSING - UTILITIES DIVISION    *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: NM12ERRL.                                     *
001600*    ANALYST.....: R. M. CARDOSO                                 *
001700*    PROGRAMMER..: R. M. CARDOSO                                 *
001800*    DATE........: 12/06/1989                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: METER READING INGEST PROJECT - NEM12ING       *
002100*----------------------------------------------------------------*
002200*    GOAL........: COMMON REJECTED-RECORD LOGGER, CALLED BY      *
002300*                  NM120001 AND NM120002 FOR EVERY LINE OR ROW   *
002400*                  THAT FAILS VALIDATION.  UNLIKE ABENDPGM THIS  *
002500*                  MODULE DOES NOT STOP THE RUN - IT RETURNS     *
002600*                  CONTROL SO THE CALLER CAN GO ON TO THE NEXT   *
002700*                  LINE.  THE CALLER STILL DECIDES WHETHER A     *
002800*                  GIVEN CONDITION IS FATAL.                     *
002900*----------------------------------------------------------------*
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003100*                   NM12ERR         00115       NM12ERR1         *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CALLED BY...:  NM120001, NM120002.                          *
003600*----------------------------------------------------------------*
003700*                                                                *
003800*    MAINTENANCE LOG.......:                                     *
003900*    12/06/1989 RMC  0000  ORIGINAL VERSION - ADAPTED FROM THE   *
004000*                          ABEND LOGGER SO REJECTED LINES COULD  *
004100*                          BE COUNTED WITHOUT STOPPING THE RUN.  *
004200*    21/08/1991 RMC  0105  ERROR FILE IS NOW OPENED ON THE FIRST *
004300*                          CALL INSTEAD OF BY THE CALLER - THE   *
004400*                          PARSE STEP WAS FORGETTING TO OPEN IT  *
004500*                          WHEN A RUN HAD ZERO ERRORS.           *
004600*    19/11/1996 RMC  0842  REASON TEXT WIDENED TO 60 BYTES, IN   *
004700*                          STEP WITH THE NM12ERR1 CHANGE.        *
004800*    04/02/1998 EFS  0963  Y2K REVIEW - MODULE CARRIES NO DATE   *
004900*                          FIELDS OF ITS OWN; NO CHANGE MADE.    *
005000*    17/03/1999 RMC  1003  CLOSE FUNCTION ADDED (WRK-ERRLOG-FN-  *
005100*                          CLOSE) SO THE CALLER CAN CLOSE THE    *
005200*                          ERROR FILE WITHOUT KNOWING ITS DCB -  *
005300*                          NEEDED FOR OPERATIONS REQUEST 1002.   *
005400*----------------------------------------------------------------*
005500*================================================================*
005600*           E N V I R O N M E N T      D I V I S I O N           *
005700*================================================================*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100      C01 IS TOP-OF-FORM
006200      UPSI-0 ON STATUS IS NM12-TEST-RUN.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT NM12-ERRFILE  ASSIGN TO UTS-S-NM12ERR
006800      ORGANIZATION IS     SEQUENTIAL
006900      ACCESS MODE  IS     SEQUENTIAL
007000      FILE STATUS  IS     WRK-FS-ERRFILE.
007100
007200*================================================================*
007300*                  D A T A      D I V I S I O N                  *
007400*================================================================*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD NM12-ERRFILE
007900     RECORDING MODE IS F
008000     LABEL RECORD   IS STANDARD
008100     BLOCK CONTAINS 00 RECORDS.
008200 01 FD-REG-ERRFILE    PIC X(115).
008300
008400*-----------------------------------------------------------------*
008500*                  WORKING-STORAGE SECTION                        *
008600*-----------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800
008900 77 WRK-LOGGED-COUNTER                     PIC 9(07) COMP
009000                                                    VALUE ZERO.
009100 77 WRK-FILE-OPEN-SW                       PIC X(01) VALUE 'N'.
009200     88 WRK-ERRFILE-IS-OPEN                       VALUE 'Y'.
009300
009400 01 WRK-FILE-STATUS.
009500    03 WRK-FS-ERRFILE                      PIC 9(02) VALUE
009600                                                    ZEROS.
009650    03 FILLER                              PIC X(02) VALUE
009660                                                    SPACES.
009700
009800*ONE ERROR-LOG LINE, BUILT FROM THE LINKAGE PARAMETERS:
009900 01 WRK-ERRFILE-REG.
010000    COPY 'NM12ERR1'.
010100
010200*LINE-NUMBER VIEWED AS A SIGNED-NUMERIC AND AS DISPLAY TEXT, FOR
010300*THE CONSOLE ECHO:
010400 01 WRK-LINE-NUMBER-SINAL                  PIC +9(007) VALUE
010500                                                    ZEROS.
010600 01 FILLER REDEFINES WRK-LINE-NUMBER-SINAL.
010700    05 FILLER                              PIC X(001).
010800    05 WRK-LINE-NUMBER-NUM                 PIC 9(007).
010900 01 FILLER REDEFINES WRK-LINE-NUMBER-SINAL.
011000    05 WRK-LINE-NUMBER-X                   PIC X(008).
011100
011200*CONSOLE ECHO LINE, LAID OUT AS TWO ALTERNATE VIEWS OF THE SAME
011300*AREA - ONE FOR BUILDING IT A PIECE AT A TIME, ONE FOR THE
011400*SINGLE-FIELD DISPLAY:
011500 01 WRK-ECHO-LINE-PARTS.
011600    03 WRK-ECHO-TAG                        PIC X(10) VALUE
011700                                                    SPACES.
011800    03 WRK-ECHO-FILE                       PIC X(40) VALUE
011900                                                    SPACES.
012000    03 WRK-ECHO-LINE-NO                    PIC X(08) VALUE
012100                                                    SPACES.
012200    03 WRK-ECHO-TYPE                       PIC X(03) VALUE
012300                                                    SPACES.
012400    03 WRK-ECHO-REASON                     PIC X(60) VALUE
012500                                                    SPACES.
012550    03 FILLER                              PIC X(02) VALUE
012560                                                    SPACES.
012600 01 WRK-ECHO-LINE-TEXT REDEFINES WRK-ECHO-LINE-PARTS
012700                                 PIC X(123).
012800
012900*-----------------------------------------------------------------*
013000*                      LINKAGE SECTION                            *
013100*-----------------------------------------------------------------*
013200 LINKAGE SECTION.
013300 01 WRK-ERRLOG-PARMS.
013400    03 WRK-ERRLOG-FUNCTION                 PIC X(01).
013500       88 WRK-ERRLOG-FN-LOG                       VALUE 'L'.
013600       88 WRK-ERRLOG-FN-CLOSE                     VALUE 'C'.
013700    03 WRK-ERRLOG-FILE-NAME                PIC X(40).
013800    03 WRK-ERRLOG-LINE-NUMBER               PIC 9(07).
013850    03 WRK-ERRLOG-RECORD-TYPE              PIC X(03).
014000    03 WRK-ERRLOG-REASON                   PIC X(60).
014050    03 FILLER                              PIC X(05).
014100*================================================================*
014200 PROCEDURE                DIVISION  USING WRK-ERRLOG-PARMS.
014300*================================================================*
014400*----------------------------------------------------------------*
014500 0000-MAIN-PROCESS               SECTION.
014600*----------------------------------------------------------------*
014700     IF WRK-ERRLOG-FN-CLOSE
014800        PERFORM 3000-CLOSE-ERRFILE
014900     ELSE
015000        PERFORM 1000-OPEN-IF-NEEDED
015100        PERFORM 2000-WRITE-ERRFILE
015200        PERFORM 2500-ECHO-CONSOLE
015300     END-IF.
015400
015500     EXIT PROGRAM.
015600*----------------------------------------------------------------*
015700 0000-99-EXIT.                   EXIT.
015800*----------------------------------------------------------------*
015900*----------------------------------------------------------------*
016000 1000-OPEN-IF-NEEDED             SECTION.
016100*----------------------------------------------------------------*
016200     IF NOT WRK-ERRFILE-IS-OPEN
016300        OPEN OUTPUT NM12-ERRFILE
016400        IF WRK-FS-ERRFILE         NOT EQUAL ZEROS
016500           DISPLAY '*NM12ERRL - UNABLE TO OPEN NM12-ERRFILE  *'
016600           DISPLAY '*FILE STATUS..:' WRK-FS-ERRFILE
016700           STOP RUN
016800        END-IF
016900        SET  WRK-ERRFILE-IS-OPEN  TO TRUE
017000     END-IF.
017100*----------------------------------------------------------------*
017200 1000-99-EXIT.                   EXIT.
017300*----------------------------------------------------------------*
017400*----------------------------------------------------------------*
017500 2000-WRITE-ERRFILE              SECTION.
017600*----------------------------------------------------------------*
017700     MOVE WRK-ERRLOG-FILE-NAME    TO NM12ERR1-FILE-NAME.
017800     MOVE WRK-ERRLOG-LINE-NUMBER  TO NM12ERR1-LINE-NUMBER.
017900     MOVE WRK-ERRLOG-RECORD-TYPE  TO NM12ERR1-RECORD-TYPE.
018000     MOVE WRK-ERRLOG-REASON       TO NM12ERR1-REASON.
018100
018200     MOVE WRK-ERRFILE-REG         TO FD-REG-ERRFILE.
018300
018400     WRITE FD-REG-ERRFILE.
018500
018600     IF WRK-FS-ERRFILE            NOT EQUAL ZEROS
018700        DISPLAY '*NM12ERRL - UNABLE TO WRITE NM12-ERRFILE *'
018800        DISPLAY '*FILE STATUS..:' WRK-FS-ERRFILE
018900        STOP RUN
019000     END-IF.
019100
019200     ADD 1                       TO WRK-LOGGED-COUNTER.
019300*----------------------------------------------------------------*
019400 2000-99-EXIT.                   EXIT.
019500*----------------------------------------------------------------*
019600*----------------------------------------------------------------*
019700 2500-ECHO-CONSOLE               SECTION.
019800*----------------------------------------------------------------*
019900     MOVE WRK-ERRLOG-LINE-NUMBER  TO WRK-LINE-NUMBER-SINAL.
020000
020100     MOVE 'REJECTED..:'           TO WRK-ECHO-TAG.
020200     MOVE WRK-ERRLOG-FILE-NAME    TO WRK-ECHO-FILE.
020300     MOVE WRK-LINE-NUMBER-X       TO WRK-ECHO-LINE-NO.
020400     MOVE WRK-ERRLOG-RECORD-TYPE  TO WRK-ECHO-TYPE.
020500     MOVE WRK-ERRLOG-REASON       TO WRK-ECHO-REASON.
020600
020700     DISPLAY WRK-ECHO-LINE-TEXT.
020800*----------------------------------------------------------------*
020900 2500-99-EXIT.                   EXIT.
021000*----------------------------------------------------------------*
021100*----------------------------------------------------------------*
021200 3000-CLOSE-ERRFILE              SECTION.
021300*----------------------------------------------------------------*
021400     IF WRK-ERRFILE-IS-OPEN
021500        CLOSE NM12-ERRFILE
021600        SET WRK-FILE-OPEN-SW      TO 'N'
021700        DISPLAY '*NM12ERRL - TOTAL REJECTED RECORDS LOGGED:'
021800                WRK-LOGGED-COUNTER
021900     END-IF.
022000*----------------------------------------------------------------*
022100 3000-99-EXIT.                   EXIT.
022200*----------------------------------------------------------------*
