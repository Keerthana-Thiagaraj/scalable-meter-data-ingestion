000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     NM120001.
000600 AUTHOR.         R. M. CARDOSO.
000700 INSTALLATION.   CENTRAL DATA PROCESSING - UTILITIES DIVISION.
000800 DATE-WRITTEN.   14/06/1989.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                CENTRAL DATA PROCESSING - UTILITIES DIVISION    *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: NM120001.                                     *
001600*    ANALYST.....: R. M. CARDOSO                                 *
001700*    PROGRAMMER..: R. M. CARDOSO                                 *
001800*    DATE........: 14/06/1989                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: METER READING INGEST PROJECT - NEM12ING       *
002100*----------------------------------------------------------------*
002200*    GOAL........: READ THE NEM12 INTERVAL METERING FILE, VALI-  *
002300*                  DATE EACH RECORD, EXPAND EVERY 300 RECORD     *
002400*                  INTO ONE READING PER INTERVAL AND WRITE THE   *
002500*                  EXTRACT FILE PICKED UP BY THE LOAD STEP,      *
002600*                  NM120002.                                     *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   NM12INF         00600       NONE             *
003000*                   NM12EXT         00069       NM12REC1         *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    RUN AFTER...:  NONE (FIRST STEP OF THE NEM12ING JOB).       *
003500*    RUN BEFORE..:  NM120002 (READS THE EXTRACT FILE PRODUCED    *
003600*                   HERE AND LOADS IT INTO TB_METER_READING).    *
003700*----------------------------------------------------------------*
003800*                                                                *
003900*    MAINTENANCE LOG.......:                                     *
004000*    14/06/1989 RMC  0000  ORIGINAL VERSION.                     *
004100*    02/02/1990 RMC  0037  ADDED THE 900 (FOOTER) CHECK - A RUN  *
004200*                          WITH NO FOOTER WAS BEING POSTED AS    *
004300*                          GOOD BY THE OPERATOR.                 *
004400*    21/08/1991 RMC  0104  100 RECORD OUT OF LINE 1 NOW LOGGED   *
004500*                          AS AN ERROR INSTEAD OF SILENTLY       *
004600*                          RESETTING THE ROW COUNTERS.           *
004700*    30/03/1993 EFS  0166  FIXED INTERVAL-TO-HOUR MAPPING - WAS  *
004800*                          ROUNDING INSTEAD OF TRUNCATING.       *
004900*    15/07/1994 RMC  0201  RAISED MAX FIELDS PER LINE TO COVER   *
005000*                          A 96-INTERVAL (HALF-HOURLY) NMI.      *
005100*    09/09/1994 EFS  0203  NON-NUMERIC CONSUMPTION VALUES NOW    *
005200*                          REJECTED ONE AT A TIME - THE REST OF  *
005300*                          THE LINE STILL LOADS.                 *
005400*    19/11/1996 RMC  0842  ERROR REASON TEXT WIDENED - SEE       *
005500*                          NM12ERR1 CHANGE OF THE SAME DATE.     *
005600*    04/02/1998 EFS  0960  Y2K - WRK-RD-YYYY-N IS A FULL 4-DIGIT *
005700*                          YEAR; NO WINDOWING LOGIC NEEDED HERE  *
005800*                          BECAUSE THE FEED SUPPLIES ISO DATES.  *
005900*    04/02/1998 EFS  0961  Y2K - REVIEWED WRK-SYSTEM-DATE (USED  *
006000*                          ONLY ON THE AUDIT DISPLAY) - CENTURY  *
006100*                          WINDOW SET TO 19XX/20XX AT ADD 2000.  *
006200*    17/03/1999 RMC  1002  FATAL ABEND ON MISSING 100/900 NOW    *
006300*                          RUNS AFTER THE FILE IS FULLY READ SO  *
006400*                          THE ERROR FILE STILL SHOWS EVERY BAD  *
006500*                          LINE, PER OPERATIONS REQUEST 1002.    *
006600*    22/09/2001 CFA  1188  ADDED NM12PARM DEFAULTS COPYBOOK -    *
006700*                          INTERVAL LENGTH AND BATCH SIZE WERE   *
006800*                          HARD-CODED IN THREE PLACES.           *
006900*----------------------------------------------------------------*
007000*================================================================*
007100*           E N V I R O N M E N T      D I V I S I O N           *
007200*================================================================*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600      C01 IS TOP-OF-FORM
007700      CLASS NM12-DIGITS      IS '0' THRU '9'
007800      CLASS NM12-NUM-TEXT    IS '0' THRU '9', '.', '+', '-'
007900      UPSI-0 ON STATUS IS NM12-TEST-RUN.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300
008400     SELECT NM12-INFILE   ASSIGN TO UTS-S-NM12INF
008500      ORGANIZATION IS     SEQUENTIAL
008600      ACCESS MODE  IS     SEQUENTIAL
008700      FILE STATUS  IS     WRK-FS-INFILE.
008800
008900     SELECT NM12-EXTRACT  ASSIGN TO UTS-S-NM12EXT
009000      ORGANIZATION IS     SEQUENTIAL
009100      ACCESS MODE  IS     SEQUENTIAL
009200      FILE STATUS  IS     WRK-FS-EXTRACT.
009300
009400     SELECT NM12-AUDITLOG ASSIGN TO UTS-S-NM12AUD
009500      ORGANIZATION IS     SEQUENTIAL
009600      ACCESS MODE  IS     SEQUENTIAL
009700      FILE STATUS  IS     WRK-FS-AUDITLOG.
009800
009900*================================================================*
010000*                  D A T A      D I V I S I O N                  *
010100*================================================================*
010200 DATA DIVISION.
010300 FILE SECTION.
010400*
010500 FD NM12-INFILE
010600     RECORDING MODE IS F
010700     LABEL RECORD   IS STANDARD
010800     BLOCK CONTAINS 00 RECORDS.
010900 01 FD-REG-INFILE     PIC X(600).
011000
011100 FD NM12-EXTRACT
011200     RECORDING MODE IS F
011300     LABEL RECORD   IS STANDARD
011400     BLOCK CONTAINS 00 RECORDS.
011500 01 FD-REG-EXTRACT    PIC X(069).
011600
011700 FD NM12-AUDITLOG
011800     RECORDING MODE IS F
011900     LABEL RECORD   IS STANDARD
012000     BLOCK CONTAINS 00 RECORDS.
012100 01 FD-REG-AUDITLOG   PIC X(080).
012200
012300*-----------------------------------------------------------------*
012400*                  WORKING-STORAGE SECTION                        *
012500*-----------------------------------------------------------------*
012600 WORKING-STORAGE SECTION.
012700
012800 77 WRK-LINE-NUMBER                         PIC 9(07) COMP
012900                                                     VALUE ZERO.
013000 77 WRK-TOTAL-ROWS                          PIC 9(07) COMP
013100                                                     VALUE ZERO.
013200 77 WRK-ERROR-ROWS                          PIC 9(07) COMP
013300                                                     VALUE ZERO.
013400 77 WRK-FIELD-COUNT                         PIC 9(03) COMP
013500                                                     VALUE ZERO.
013600 77 WRK-CONSUMPTION-FIELDS                  PIC 9(03) COMP
013700                                                     VALUE ZERO.
013800 77 WRK-INTERVAL-IDX                        PIC 9(03) COMP
013900                                                     VALUE ZERO.
014000 77 WRK-INTERVAL-HOUR                       PIC 9(02) COMP
014100                                                     VALUE ZERO.
014200 77 WRK-PTR                                 PIC 9(04) COMP
014300                                                     VALUE ZERO.
014400 77 WRK-LINE-LEN                            PIC 9(04) COMP
014500                                                     VALUE ZERO.
014600 77 WRK-EXPECTED-INTERVALS                  PIC 9(03) COMP
014700                                                     VALUE ZERO.
014800 77 WRK-DOT-COUNT                           PIC 9(02) COMP
014900                                                     VALUE ZERO.
015000 77 WRK-SIGN-COUNT                          PIC 9(02) COMP
015100                                                     VALUE ZERO.
015200 77 WRK-CHAR-IDX                            PIC 9(02) COMP
015300                                                     VALUE ZERO.
015400
015500 77 WRK-INFILE-EOF                          PIC X(03) VALUE
015600                                                     SPACES.
015700     88 WRK-INFILE-AT-EOF                          VALUE 'END'.
015800 77 WRK-VALID-START                         PIC X(01) VALUE 'N'.
015900     88 WRK-SEEN-START-REC                         VALUE 'Y'.
016000 77 WRK-VALID-END                           PIC X(01) VALUE 'N'.
016100     88 WRK-SEEN-END-REC                           VALUE 'Y'.
016200 77 WRK-NMI-CONTEXT-SW                      PIC X(01) VALUE 'N'.
016300     88 WRK-NMI-CONTEXT-IS-SET                     VALUE 'Y'.
016400 77 WRK-VALUE-NUMERIC-SW                    PIC X(01) VALUE 'Y'.
016500     88 WRK-VALUE-IS-NUMERIC                       VALUE 'Y'.
016600 77 WRK-DATE-VALID-SW                       PIC X(01) VALUE 'Y'.
016700     88 WRK-DATE-IS-VALID                          VALUE 'Y'.
016800 77 WRK-300-REJECTED-SW                     PIC X(01) VALUE 'N'.
016900     88 WRK-300-WAS-REJECTED                       VALUE 'Y'.
017000
017100*DATA FOR ERROR LOGGER CALL:
017200 01 WRK-ERRLOG-PARMS.
017300    03 WRK-ERRLOG-FUNCTION                  PIC X(01) VALUE 'L'.
017400       88 WRK-ERRLOG-FN-LOG                        VALUE 'L'.
017500       88 WRK-ERRLOG-FN-CLOSE                      VALUE 'C'.
017600    03 WRK-ERRLOG-FILE-NAME                 PIC X(40) VALUE
017700                                                     SPACES.
017800    03 WRK-ERRLOG-LINE-NUMBER                PIC 9(07) VALUE
017900                                                     ZERO.
018000    03 WRK-ERRLOG-RECORD-TYPE               PIC X(03) VALUE
018100                                                     SPACES.
018200    03 WRK-ERRLOG-REASON                    PIC X(60) VALUE
018300                                                     SPACES.
018350    03 FILLER                               PIC X(05) VALUE
018360                                                     SPACES.
018400
018500 77 WRK-ERRLOG-PGM                          PIC X(08) VALUE
018600                                                     'NM12ERRL'.
018700
018800 01 WRK-FILE-STATUS.
018900    03 WRK-FS-INFILE                        PIC 9(02) VALUE
019000                                                     ZEROS.
019100    03 WRK-FS-EXTRACT                       PIC 9(02) VALUE
019200                                                     ZEROS.
019300    03 WRK-FS-AUDITLOG                      PIC 9(02) VALUE
019400                                                     ZEROS.
019450    03 FILLER                               PIC X(02) VALUE
019460                                                     SPACES.
019500
019600*RUN PARAMETERS AND DEFAULTS:
019700 01 WRK-NM12-PARMS.
019800    COPY 'NM12PARM'.
019900
020000*RAW INPUT LINE AND ITS COMMA-SPLIT FIELDS:
020100 01 WRK-INPUT-LINE                          PIC X(600) VALUE
020200                                                     SPACES.
020210*RAW-LINE VIEW USED ONLY TO SIZE THE UNSTRING SCAN (SEE 2150):
020220 01 WRK-INPUT-LINE-VIEW REDEFINES WRK-INPUT-LINE.
020230    03 WRK-INPUT-PEEK-TYPE               PIC X(03).
020240    03 FILLER                            PIC X(597).
020300 01 WRK-RECORD-TYPE                         PIC X(03).
020400    88 WRK-RECTYPE-100                             VALUE '100'.
020500    88 WRK-RECTYPE-200                             VALUE '200'.
020600    88 WRK-RECTYPE-300                             VALUE '300'.
020700    88 WRK-RECTYPE-500                             VALUE '500'.
020800    88 WRK-RECTYPE-900                             VALUE '900'.
020900
021000 01 WRK-CSV-FIELDS.
021100    03 WRK-CSV-FIELD-TABLE OCCURS 100 TIMES
021200                            INDEXED BY WRK-CSV-IDX
021300                            PIC X(15) VALUE SPACES.
021350    03 FILLER                               PIC X(05) VALUE
021360                                                     SPACES.
021400
021500*CURRENT NMI CONTEXT ESTABLISHED BY THE LAST 200 RECORD:
021600 01 WRK-NMI-CONTEXT.
021700    03 WRK-CURRENT-NMI                      PIC X(10) VALUE
021800                                                     SPACES.
021900    03 FILLER                               PIC X(05) VALUE
022000                                                     SPACES.
022100
022200*200-RECORD WORKING FIELDS:
022300 01 WRK-200-INTERVAL-TEXT                   PIC X(15) VALUE
022400                                                     SPACES.
022500
022600*300-RECORD DATE, VIEWED THREE WAYS:
022700 01 WRK-READ-DATE-TEXT                      PIC X(10) VALUE
022800                                                     SPACES.
022900 01 WRK-READ-DATE-PUNCT REDEFINES WRK-READ-DATE-TEXT.
023000    03 FILLER                               PIC X(04).
023100    03 WRK-RD-DASH1                         PIC X(01).
023200    03 FILLER                               PIC X(02).
023300    03 WRK-RD-DASH2                         PIC X(01).
023400    03 FILLER                               PIC X(02).
023500 01 WRK-READ-DATE-NUM REDEFINES WRK-READ-DATE-TEXT.
023600    03 WRK-RD-YYYY-N                        PIC 9(04).
023700    03 FILLER                               PIC X(01).
023800    03 WRK-RD-MM-N                          PIC 9(02).
023900       88 WRK-RD-MM-IN-RANGE                VALUES 01 THRU 12.
024000    03 FILLER                               PIC X(01).
024100    03 WRK-RD-DD-N                          PIC 9(02).
024200       88 WRK-RD-DD-IN-RANGE                VALUES 01 THRU 31.
024300
024400*300-RECORD CONSUMPTION VALUE UNDER TEST:
024500 01 WRK-CONSUMPTION-TEXT                    PIC X(15) VALUE
024600                                                     SPACES.
024700 01 WRK-CONSUMPTION-NUM                     PIC S9(07)V9(03)
024800                                             VALUE ZERO.
024900
025000*EXPANDED READING BUILT FOR ONE INTERVAL, WRITTEN TO NM12-EXTRACT:
025100 01 WRK-EXTRACT-REC.
025200    COPY 'NM12REC1'.
025300
025400*WORKING DATA FOR THE SYSTEM DATE AND TIME (AUDIT DISPLAY ONLY):
025500 01 WRK-SYSTEM-DATE.
025600    03 YY                                   PIC 9(02) VALUE
025700                                                     ZEROS.
025800    03 MM                                   PIC 9(02) VALUE
025900                                                     ZEROS.
026000    03 DD                                   PIC 9(02) VALUE
026100                                                     ZEROS.
026150    03 FILLER                               PIC X(02) VALUE
026160                                                     SPACES.
026200*
026300 01 WRK-DATE-FORMATTED.
026400    03 DD-FORMATTED                         PIC 9(02) VALUE
026500                                                     ZEROS.
026600    03 FILLER                               PIC X(01) VALUE
026700                                                     '-'.
026800    03 MM-FORMATTED                         PIC 9(02) VALUE
026900                                                     ZEROS.
027000    03 FILLER                               PIC X(01) VALUE
027100                                                     '-'.
027200    03 YYYY-FORMATTED                       PIC 9(04) VALUE
027300                                                     ZEROS.
027400*
027500 01 WRK-SYSTEM-TIME.
027600    03 HOUR                                 PIC 9(02) VALUE
027700                                                     ZEROS.
027800    03 MINUTE                               PIC 9(02) VALUE
027900                                                     ZEROS.
028000    03 SECOND                               PIC 9(02) VALUE
028100                                                     ZEROS.
028200    03 HUNDREDTH                            PIC 9(02) VALUE
028300                                                     ZEROS.
028350    03 FILLER                               PIC X(02) VALUE
028360                                                     SPACES.
028400*
028500 01 WRK-TIME-FORMATTED.
028600    03 HOUR-FORMATTED                       PIC 9(02) VALUE
028700                                                     ZEROS.
028800    03 FILLER                               PIC X(01) VALUE
028900                                                     ':'.
029000    03 MINUTE-FORMATTED                     PIC 9(02) VALUE
029100                                                     ZEROS.
029200    03 FILLER                               PIC X(01) VALUE
029300                                                     ':'.
029400    03 SECOND-FORMATTED                     PIC 9(02) VALUE
029500                                                     ZEROS.
029600
029700 01 WRK-WHEN-COPILED.
029800    03 MM-COMPILED                          PIC X(02) VALUE
029900                                                     SPACES.
030000    03 FILLER                               PIC X(01) VALUE
030100                                                     '/'.
030200    03 DD-COMPILED                          PIC X(02) VALUE
030300                                                     SPACES.
030400    03 FILLER                               PIC X(01) VALUE
030500                                                     '/'.
030600    03 YY-COMPILED                          PIC X(02) VALUE
030700                                                     SPACES.
030800    03 HOUR-COMPILED                        PIC X(02) VALUE
030900                                                     SPACES.
031000    03 FILLER                               PIC X(01) VALUE
031100                                                     '-'.
031200    03 MINUTE-COMPILED                      PIC X(02) VALUE
031300                                                     SPACES.
031400    03 FILLER                               PIC X(01) VALUE
031500                                                     '-'.
031600    03 SECOND-COMPILED                      PIC X(02) VALUE
031700                                                     SPACES.
031800
031900*AUDIT LINE FOR THE PARSE STEP:
032000 01 WRK-AUDIT-LINE                          PIC X(080) VALUE
032100                                                     SPACES.
032200
032300*================================================================*
032400 PROCEDURE                       DIVISION.
032500*================================================================*
032600*----------------------------------------------------------------*
032700 0000-MAIN-PROCESS               SECTION.
032800*----------------------------------------------------------------*
032900     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
033000
033100     PERFORM 1000-INITIALIZE.
033200
033300     PERFORM 2000-PROCESS-LINE   UNTIL WRK-INFILE-AT-EOF.
033400
033500     PERFORM 7000-CHECK-START-END.
033600
033700     PERFORM 3000-FINALIZE.
033800*----------------------------------------------------------------*
033900 0000-99-EXIT.                   EXIT.
034000*----------------------------------------------------------------*
034100*----------------------------------------------------------------*
034200 1000-INITIALIZE                 SECTION.
034300*----------------------------------------------------------------*
034400     PERFORM 9000-GET-DATE-TIME.
034500
034600     IF NOT NM12PARM-TYPE-IS-NEM12
034700        MOVE 'RUN PARAMETER CHECK' TO WRK-ERRLOG-REASON
034800        PERFORM 9999-CALL-ABEND-PGM
034900     END-IF.
035000
035100     MOVE NM12PARM-DFLT-INTERVALS TO WRK-EXPECTED-INTERVALS.
035200     MOVE NM12PARM-INPUT-FILE-NAME
035300                                 TO WRK-ERRLOG-FILE-NAME.
035400
035500     INITIALIZE WRK-EXTRACT-REC.
035600
035700     OPEN INPUT  NM12-INFILE
035800          OUTPUT NM12-EXTRACT
035900                 NM12-AUDITLOG.
036000
036100     MOVE 'OPEN FILE NM12-INFILE'  TO WRK-ERRLOG-REASON.
036200     PERFORM 8100-TEST-FS-INFILE.
036300
036400     MOVE 'OPEN FILE NM12-EXTRACT' TO WRK-ERRLOG-REASON.
036500     PERFORM 8200-TEST-FS-EXTRACT.
036600
036700     MOVE 'OPEN FILE NM12-AUDITLOG' TO WRK-ERRLOG-REASON.
036800     PERFORM 8300-TEST-FS-AUDITLOG.
036900
037000     PERFORM 2100-READ-INFILE.
037100*----------------------------------------------------------------*
037200 1000-99-EXIT.                   EXIT.
037300*----------------------------------------------------------------*
037400*----------------------------------------------------------------*
037500 2000-PROCESS-LINE               SECTION.
037600*----------------------------------------------------------------*
037700     ADD 1                       TO WRK-LINE-NUMBER.
037800
037900     PERFORM 2150-SPLIT-LINE.
038000
038100     MOVE WRK-CSV-FIELD-TABLE(1) TO WRK-RECORD-TYPE.
038200
038300     IF WRK-RECTYPE-100
038400        PERFORM 2210-VALIDATE-100
038500     ELSE
038600        IF WRK-RECTYPE-200
038700           PERFORM 2220-VALIDATE-200
038800        ELSE
038900           IF WRK-RECTYPE-300
039000              PERFORM 2230-VALIDATE-300
039100           ELSE
039200              IF WRK-RECTYPE-500
039300                 CONTINUE
039400              ELSE
039500                 IF WRK-RECTYPE-900
039600                    SET WRK-SEEN-END-REC TO TRUE
039700                 ELSE
039800                    MOVE 'Unknown record type'
039900                                 TO WRK-ERRLOG-REASON
040000                    PERFORM 6000-LOG-REJECTED-LINE
040100                 END-IF
040200              END-IF
040300           END-IF
040400        END-IF
040500     END-IF.
040600
040700     PERFORM 2100-READ-INFILE.
040800*----------------------------------------------------------------*
040900 2000-99-EXIT.                   EXIT.
041000*----------------------------------------------------------------*
041100*----------------------------------------------------------------*
041200 2100-READ-INFILE                SECTION.
041300*----------------------------------------------------------------*
041400     READ NM12-INFILE            INTO WRK-INPUT-LINE.
041500
041600     MOVE 'READING NM12-INFILE'  TO WRK-ERRLOG-REASON.
041700     PERFORM 8100-TEST-FS-INFILE.
041800
041900     IF WRK-FS-INFILE            EQUAL 10
042000        SET WRK-INFILE-AT-EOF    TO TRUE
042100     END-IF.
042200*----------------------------------------------------------------*
042300 2100-99-EXIT.                   EXIT.
042400*----------------------------------------------------------------*
042500*----------------------------------------------------------------*
042600 2150-SPLIT-LINE                 SECTION.
042700*----------------------------------------------------------------*
042800     MOVE ZERO                   TO WRK-FIELD-COUNT.
042900     MOVE 1                      TO WRK-PTR.
043000     MOVE SPACES                 TO WRK-CSV-FIELDS.
043100
043200     INSPECT WRK-INPUT-LINE      TALLYING WRK-LINE-LEN
043300                                  FOR CHARACTERS
043400                                  BEFORE INITIAL '  '.
043500
043600     IF WRK-LINE-LEN             EQUAL ZERO
043700        MOVE LENGTH OF WRK-INPUT-LINE TO WRK-LINE-LEN
043800     END-IF.
043900
044000     PERFORM 2160-SPLIT-ONE-FIELD
044100                                  UNTIL WRK-PTR GREATER
044200                                        WRK-LINE-LEN.
044300*----------------------------------------------------------------*
044400 2150-99-EXIT.                   EXIT.
044500*----------------------------------------------------------------*
044600*----------------------------------------------------------------*
044700 2160-SPLIT-ONE-FIELD            SECTION.
044800*----------------------------------------------------------------*
044900     ADD 1                       TO WRK-FIELD-COUNT.
045000
045100     IF WRK-FIELD-COUNT          NOT GREATER 100
045200        UNSTRING WRK-INPUT-LINE (1:WRK-LINE-LEN)
045300                                 DELIMITED BY ','
045400                                 INTO WRK-CSV-FIELD-TABLE
045500                                      (WRK-FIELD-COUNT)
045600                                 WITH POINTER WRK-PTR
045700        END-UNSTRING
045800     ELSE
045900        MOVE WRK-LINE-LEN + 1    TO WRK-PTR
046000     END-IF.
046100*----------------------------------------------------------------*
046200 2160-99-EXIT.                   EXIT.
046300*----------------------------------------------------------------*
046400*----------------------------------------------------------------*
046500 2210-VALIDATE-100               SECTION.
046600*----------------------------------------------------------------*
046700     IF WRK-LINE-NUMBER          NOT EQUAL 1
046800        MOVE '100 record must be first'
046900                                 TO WRK-ERRLOG-REASON
047000        PERFORM 6000-LOG-REJECTED-LINE
047100     END-IF.
047200
047300     SET WRK-SEEN-START-REC      TO TRUE.
047400*----------------------------------------------------------------*
047500 2210-99-EXIT.                   EXIT.
047600*----------------------------------------------------------------*
047700*----------------------------------------------------------------*
047800 2220-VALIDATE-200               SECTION.
047900*----------------------------------------------------------------*
048000     IF WRK-FIELD-COUNT          LESS 3
048100        MOVE 'Insufficient fields in 200 record'
048200                                 TO WRK-ERRLOG-REASON
048300        PERFORM 6000-LOG-REJECTED-LINE
048400     ELSE
048500        MOVE WRK-CSV-FIELD-TABLE(2)
048600                                 TO WRK-CURRENT-NMI
048700        SET  WRK-NMI-CONTEXT-IS-SET
048800                                 TO TRUE
048900        MOVE WRK-CSV-FIELD-TABLE(3)
049000                                 TO WRK-200-INTERVAL-TEXT
049100
049200        IF WRK-200-INTERVAL-TEXT IS NUMERIC
049300           MOVE WRK-200-INTERVAL-TEXT
049400                                 TO WRK-EXPECTED-INTERVALS
049500        ELSE
049600           MOVE 'Invalid interval length in 200 record'
049700                                 TO WRK-ERRLOG-REASON
049800           PERFORM 6000-LOG-REJECTED-LINE
049900        END-IF
050000     END-IF.
050100*----------------------------------------------------------------*
050200 2220-99-EXIT.                   EXIT.
050300*----------------------------------------------------------------*
050400*----------------------------------------------------------------*
050500 2230-VALIDATE-300               SECTION.
050600*----------------------------------------------------------------*
050700     SET WRK-300-WAS-REJECTED    TO FALSE.
050800
050900     IF WRK-FIELD-COUNT          LESS 3
051000        MOVE 'Insufficient fields in 300 record'
051100                                 TO WRK-ERRLOG-REASON
051200        PERFORM 6000-LOG-REJECTED-LINE
051300        SET WRK-300-WAS-REJECTED TO TRUE
051400     END-IF.
051500
051600     IF NOT WRK-300-WAS-REJECTED
051700        IF NOT WRK-NMI-CONTEXT-IS-SET
051800           MOVE 'No NMI context for 300 record'
051900                                 TO WRK-ERRLOG-REASON
052000           PERFORM 6000-LOG-REJECTED-LINE
052100           SET WRK-300-WAS-REJECTED
052200                                 TO TRUE
052300        END-IF
052400     END-IF.
052500
052600     IF NOT WRK-300-WAS-REJECTED
052700        MOVE WRK-CSV-FIELD-TABLE(2)
052800                                 TO WRK-READ-DATE-TEXT
052900        PERFORM 2240-VALIDATE-DATE
053000        IF NOT WRK-DATE-IS-VALID
053100           MOVE 'Invalid date in 300 record'
053200                                 TO WRK-ERRLOG-REASON
053300           PERFORM 6000-LOG-REJECTED-LINE
053400           SET WRK-300-WAS-REJECTED
053500                                 TO TRUE
053600        END-IF
053700     END-IF.
053800
053900     IF NOT WRK-300-WAS-REJECTED
054000        COMPUTE WRK-CONSUMPTION-FIELDS
054100                                 = WRK-FIELD-COUNT - 2
054200        IF WRK-CONSUMPTION-FIELDS
054300                                 NOT EQUAL
054400                                 WRK-EXPECTED-INTERVALS
054500           STRING 'Interval count mismatch: expected ',
054600                  WRK-EXPECTED-INTERVALS,
054700                  ', got ',
054800                  WRK-CONSUMPTION-FIELDS
054900                                 DELIMITED BY SIZE
055000                                 INTO WRK-ERRLOG-REASON
055100           PERFORM 6000-LOG-REJECTED-LINE
055200           SET WRK-300-WAS-REJECTED
055300                                 TO TRUE
055400        END-IF
055500     END-IF.
055600
055700     IF NOT WRK-300-WAS-REJECTED
055800        PERFORM 2400-EXPAND-300
055900     END-IF.
056000*----------------------------------------------------------------*
056100 2230-99-EXIT.                   EXIT.
056200*----------------------------------------------------------------*
056300*----------------------------------------------------------------*
056400 2240-VALIDATE-DATE              SECTION.
056500*----------------------------------------------------------------*
056600     SET WRK-DATE-IS-VALID       TO TRUE.
056700
056800     IF WRK-RD-DASH1 NOT EQUAL '-' OR WRK-RD-DASH2 NOT EQUAL '-'
056900        SET WRK-DATE-VALID-SW    TO 'N'
057000     END-IF.
057100
057200     IF WRK-DATE-IS-VALID
057300        IF NOT (WRK-RD-YYYY-N IS NUMERIC)
057400        OR NOT WRK-RD-MM-IN-RANGE
057500        OR NOT WRK-RD-DD-IN-RANGE
057600           SET WRK-DATE-VALID-SW TO 'N'
057700        END-IF
057800     END-IF.
057900*----------------------------------------------------------------*
058000 2240-99-EXIT.                   EXIT.
058100*----------------------------------------------------------------*
058200*----------------------------------------------------------------*
058300 2400-EXPAND-300                 SECTION.
058400*----------------------------------------------------------------*
058500     PERFORM 2410-EXPAND-ONE-INTERVAL
058600             VARYING WRK-INTERVAL-IDX FROM 1 BY 1
058700             UNTIL WRK-INTERVAL-IDX GREATER
058800                   WRK-CONSUMPTION-FIELDS.
058900*----------------------------------------------------------------*
059000 2400-99-EXIT.                   EXIT.
059100*----------------------------------------------------------------*
059200*----------------------------------------------------------------*
059300 2410-EXPAND-ONE-INTERVAL        SECTION.
059400*----------------------------------------------------------------*
059500     MOVE WRK-CSV-FIELD-TABLE (WRK-INTERVAL-IDX + 2)
059600                                 TO WRK-CONSUMPTION-TEXT.
059700
059800     PERFORM 2420-VALIDATE-CONSUMPTION.
059900
060000     IF WRK-VALUE-IS-NUMERIC
060100        MOVE WRK-CONSUMPTION-TEXT TO WRK-CONSUMPTION-NUM
060200        PERFORM 2450-CALC-INTERVAL-TIME
060300        PERFORM 2350-WRITE-EXTRACT
060400        ADD 1                   TO WRK-TOTAL-ROWS
060500     ELSE
060600        MOVE 'Non-numeric consumption value'
060700                                 TO WRK-ERRLOG-REASON
060800        PERFORM 6000-LOG-REJECTED-LINE
060900     END-IF.
061000*----------------------------------------------------------------*
061100 2410-99-EXIT.                   EXIT.
061200*----------------------------------------------------------------*
061300*----------------------------------------------------------------*
061400 2420-VALIDATE-CONSUMPTION       SECTION.
061500*----------------------------------------------------------------*
061600     SET WRK-VALUE-IS-NUMERIC    TO TRUE.
061700     MOVE ZERO                   TO WRK-DOT-COUNT
061800                                    WRK-SIGN-COUNT.
061900
062000     IF WRK-CONSUMPTION-TEXT     EQUAL SPACES
062100        SET WRK-VALUE-NUMERIC-SW TO 'N'
062200     END-IF.
062300
062400     IF WRK-VALUE-IS-NUMERIC
062500        IF WRK-CONSUMPTION-TEXT  NOT NM12-NUM-TEXT
062600           SET WRK-VALUE-NUMERIC-SW
062700                                 TO 'N'
062800        END-IF
062900     END-IF.
063000
063100     IF WRK-VALUE-IS-NUMERIC
063200        INSPECT WRK-CONSUMPTION-TEXT
063300                TALLYING WRK-DOT-COUNT  FOR ALL '.'
063400        INSPECT WRK-CONSUMPTION-TEXT
063500                TALLYING WRK-SIGN-COUNT FOR ALL '+'
063600                                         ALL '-'
063700        IF WRK-DOT-COUNT  GREATER 1
063800        OR WRK-SIGN-COUNT GREATER 1
063900           SET WRK-VALUE-NUMERIC-SW
064000                                 TO 'N'
064100        END-IF
064200     END-IF.
064300*----------------------------------------------------------------*
064400 2420-99-EXIT.                   EXIT.
064500*----------------------------------------------------------------*
064600*----------------------------------------------------------------*
064700 2450-CALC-INTERVAL-TIME         SECTION.
064800*----------------------------------------------------------------*
064900*    HOUR = TRUNC(24 * (INTERVAL INDEX - 1) / INTERVAL COUNT)    *
065000*    (INTERVALS ARE 0-BASED IN THE SPEC; WRK-INTERVAL-IDX HERE   *
065100*    STARTS AT 1, SO ONE IS SUBTRACTED BEFORE THE DIVIDE.)       *
065200     COMPUTE WRK-INTERVAL-HOUR   =
065300             ((WRK-INTERVAL-IDX - 1) * 24)
065400                                 / WRK-EXPECTED-INTERVALS.
065500
065600     MOVE WRK-RD-YYYY-N          TO NM12REC1-TS-YYYY.
065700     MOVE WRK-RD-MM-N            TO NM12REC1-TS-MM.
065800     MOVE WRK-RD-DD-N            TO NM12REC1-TS-DD.
065900     MOVE WRK-INTERVAL-HOUR      TO NM12REC1-TS-HH.
066000     MOVE ZERO                   TO NM12REC1-TS-MN.
066100     MOVE ZERO                   TO NM12REC1-TS-SS.
066200     MOVE WRK-CURRENT-NMI        TO NM12REC1-NMI.
066300     MOVE WRK-CONSUMPTION-NUM    TO NM12REC1-CONSUMPTION.
066400*----------------------------------------------------------------*
066500 2450-99-EXIT.                   EXIT.
066600*----------------------------------------------------------------*
066700*----------------------------------------------------------------*
066800 2350-WRITE-EXTRACT              SECTION.
066900*----------------------------------------------------------------*
067000     MOVE 'WRITING NM12-EXTRACT' TO WRK-ERRLOG-REASON.
067100
067200     MOVE  WRK-EXTRACT-REC       TO FD-REG-EXTRACT.
067300
067400     WRITE FD-REG-EXTRACT.
067500
067600     PERFORM 8200-TEST-FS-EXTRACT.
067700*----------------------------------------------------------------*
067800 2350-99-EXIT.                   EXIT.
067900*----------------------------------------------------------------*
068000*----------------------------------------------------------------*
068100 3000-FINALIZE                   SECTION.
068200*----------------------------------------------------------------*
068300     MOVE WRK-ERRLOG-PGM         TO WRK-ERRLOG-PGM.
068400     SET WRK-ERRLOG-FN-CLOSE     TO TRUE.
068500     CALL WRK-ERRLOG-PGM         USING WRK-ERRLOG-PARMS.
068600     SET WRK-ERRLOG-FN-LOG       TO TRUE.
068700
068800     STRING 'File: '              DELIMITED BY SIZE,
068900            NM12PARM-INPUT-FILE-NAME
069000                                  DELIMITED BY '  ',
069100            ', Rows inserted: '   DELIMITED BY SIZE,
069200            WRK-TOTAL-ROWS        DELIMITED BY SIZE,
069300            ', Errors: '          DELIMITED BY SIZE,
069400            WRK-ERROR-ROWS        DELIMITED BY SIZE
069500                                  INTO WRK-AUDIT-LINE.
069600
069700     MOVE WRK-AUDIT-LINE          TO FD-REG-AUDITLOG.
069800     WRITE FD-REG-AUDITLOG.
069900     PERFORM 8300-TEST-FS-AUDITLOG.
070000
070100     DISPLAY '***************************'.
070200     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
070300     DISPLAY '***************************'.
070400     DISPLAY '*MODULE..........: NM120001 *'.
070500     DISPLAY '*COMPILED........:'
070600     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
070700     DISPLAY '*.................'
070800     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
070900     DISPLAY '*-------------------------*'.
071000     DISPLAY WRK-AUDIT-LINE.
071100     DISPLAY '*-------------------------*'.
071200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
071300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
071400     DISPLAY '***************************'.
071500
071600     CLOSE NM12-INFILE NM12-EXTRACT NM12-AUDITLOG.
071700
071800     STOP RUN.
071900*----------------------------------------------------------------*
072000 3000-99-EXIT.                   EXIT.
072100*----------------------------------------------------------------*
072200*----------------------------------------------------------------*
072300 6000-LOG-REJECTED-LINE          SECTION.
072400*----------------------------------------------------------------*
072500     MOVE WRK-LINE-NUMBER        TO WRK-ERRLOG-LINE-NUMBER.
072600     MOVE WRK-RECORD-TYPE        TO WRK-ERRLOG-RECORD-TYPE.
072700     SET  WRK-ERRLOG-FN-LOG      TO TRUE.
072800
072900     CALL WRK-ERRLOG-PGM         USING WRK-ERRLOG-PARMS.
073000
073100     ADD 1                       TO WRK-ERROR-ROWS.
073200*----------------------------------------------------------------*
073300 6000-99-EXIT.                   EXIT.
073400*----------------------------------------------------------------*
073500*----------------------------------------------------------------*
073600 7000-CHECK-START-END            SECTION.
073700*----------------------------------------------------------------*
073800     IF NOT WRK-SEEN-START-REC OR NOT WRK-SEEN-END-REC
073900        MOVE 'File missing valid start (100) or end (900) '
074000             'record'          TO WRK-ERRLOG-REASON
074100        PERFORM 9999-CALL-ABEND-PGM
074200     END-IF.
074300*----------------------------------------------------------------*
074400 7000-99-EXIT.                   EXIT.
074500*----------------------------------------------------------------*
074600*----------------------------------------------------------------*
074700 8100-TEST-FS-INFILE             SECTION.
074800*----------------------------------------------------------------*
074900     IF WRK-FS-INFILE            NOT EQUAL ZEROS AND 10
075000        PERFORM 9999-CALL-ABEND-PGM
075100     END-IF.
075200*----------------------------------------------------------------*
075300 8100-99-EXIT.                   EXIT.
075400*----------------------------------------------------------------*
075500*----------------------------------------------------------------*
075600 8200-TEST-FS-EXTRACT            SECTION.
075700*----------------------------------------------------------------*
075800     IF WRK-FS-EXTRACT           NOT EQUAL ZEROS
075900        PERFORM 9999-CALL-ABEND-PGM
076000     END-IF.
076100*----------------------------------------------------------------*
076200 8200-99-EXIT.                   EXIT.
076300*----------------------------------------------------------------*
076400*----------------------------------------------------------------*
076500 8300-TEST-FS-AUDITLOG           SECTION.
076600*----------------------------------------------------------------*
076700     IF WRK-FS-AUDITLOG          NOT EQUAL ZEROS
076800        PERFORM 9999-CALL-ABEND-PGM
076900     END-IF.
077000*----------------------------------------------------------------*
077100 8300-99-EXIT.                   EXIT.
077200*----------------------------------------------------------------*
077300*----------------------------------------------------------------*
077400 9000-GET-DATE-TIME              SECTION.
077500*----------------------------------------------------------------*
077600     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
077700     MOVE YY                     TO YYYY-FORMATTED.
077800     MOVE MM                     TO MM-FORMATTED.
077900     MOVE DD                     TO DD-FORMATTED.
078000     ADD  2000                   TO YYYY-FORMATTED.
078100
078200     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
078300     MOVE HOUR                   TO HOUR-FORMATTED.
078400     MOVE MINUTE                 TO MINUTE-FORMATTED.
078500     MOVE SECOND                 TO SECOND-FORMATTED.
078600*----------------------------------------------------------------*
078700 9000-99-EXIT.                   EXIT.
078800*----------------------------------------------------------------*
078900*----------------------------------------------------------------*
079000 9999-CALL-ABEND-PGM             SECTION.
079100*----------------------------------------------------------------*
079200     SET  WRK-ERRLOG-FN-LOG      TO TRUE.
079300     MOVE WRK-LINE-NUMBER        TO WRK-ERRLOG-LINE-NUMBER.
079400     MOVE WRK-RECORD-TYPE        TO WRK-ERRLOG-RECORD-TYPE.
079500
079600     CALL WRK-ERRLOG-PGM         USING WRK-ERRLOG-PARMS.
079700
079800     SET  WRK-ERRLOG-FN-CLOSE    TO TRUE.
079900     CALL WRK-ERRLOG-PGM         USING WRK-ERRLOG-PARMS.
080000
080100     DISPLAY '**********************************'.
080200     DISPLAY '*  ABNORMAL END  OF  NM120001     *'.
080300     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
080400     DISPLAY '* ' WRK-ERRLOG-REASON.
080500     DISPLAY '**********************************'.
080600
080700     STOP RUN.
080800*----------------------------------------------------------------*
080900 9999-99-EXIT.                   EXIT.
081000*----------------------------------------------------------------*
