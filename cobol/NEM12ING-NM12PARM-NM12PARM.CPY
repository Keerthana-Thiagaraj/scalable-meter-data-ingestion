000100******************************************************************
000200*    BOOK........: NM12PARM.                                     *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: METER READING INGEST PROJECT - NEM12ING       *
000500*----------------------------------------------------------------*
000600*    GOAL........: RUN-TIME DEFAULTS AND FILE-TYPE FLAG SHARED   *
000700*                  BY THE PARSE STEP AND THE LOAD STEP. STANDS   *
000800*                  IN FOR THE JOB PARAMETER CARD.                *
000900*----------------------------------------------------------------*
001000*    USED BY.....: NM120001, NM120002.                           *
001100*----------------------------------------------------------------*
001200*    MAINTENANCE LOG.......:                                     *
001300*    12/06/1989 RMC  0000  ORIGINAL DEFAULTS.                    *
001400*    07/09/1994 RMC  0511  BATCH SIZE RAISED FROM 250 TO 500     *
001500*                          AFTER THE DB2 TABLESPACE MOVE.        *
001600*----------------------------------------------------------------*
001700******************************************************************
001800 03  NM12PARM-FILE-TYPE                 PIC X(08) VALUE 'NEM12'.
001900     88  NM12PARM-TYPE-IS-NEM12             VALUE 'NEM12'.
002000 03  NM12PARM-INPUT-FILE-NAME           PIC X(40) VALUE
002100                                           'NEM12 INPUT FILE'.
002200 03  NM12PARM-ERR-FILE-NAME             PIC X(40) VALUE
002300                                           'error_log.csv'.
002400 03  NM12PARM-DFLT-INTERVALS            PIC 9(03) VALUE 048.
002500 03  NM12PARM-DFLT-BATCH-SZ             PIC 9(05) VALUE 00500.
002600 03  FILLER                             PIC X(05) VALUE SPACES.
